000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    STKENG2.
000030 AUTHOR.        R J KOWALCZYK.
000040 INSTALLATION.  HALYARD FUND SERVICES - BACK OFFICE SYSTEMS.
000050 DATE-WRITTEN.  OCTOBER 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBPROGRAM.
000080*--------------------------------------------------------------*
000090*                                                              *
000100*               @BANNER_START@                                 *
000110*      stkeng2.cbl                                             *
000120*      (c) Copyright Halyard Fund Services 1987, 1999.         *
000130*                                                               *
000140* Element of the Nightly Stock Valuation batch suite           *
000150*               @BANNER_END@                                   *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* FUNCTION.
000200*    Open-lot queue engine for the stock matching run. Called
000210*    once per operation by STKENG1, the batch driver, with a
000220*    single lot's worth of data in LOT-CALL-AREA (copybook
000230*    STKLOT).  Keeps the actual open lots for the instrument
000240*    currently being run in its own WORKING-STORAGE, which
000250*    persists between CALLs for the life of the job step --
000260*    STKENG1 never sees the table directly.
000270*
000280*    Three matching strategies share this one engine, selected
000290*    by LOT-MODE on every call:
000300*      FIFO - oldest lot is the "active end" for PEEK/RMVE/AMND
000310*      LIFO - newest lot is the "active end"
000320*      PRMP - every BUY collapses into the single lot at
000330*             table position 1 (running weighted-average cost)
000340*
000350*    The table is carried as a bounded array with a low/high
000360*    pair (LOT-TBL-LO/LOT-TBL-HI) marking the active region --
000370*    FIFO advances the low end on removal, LIFO retreats the
000380*    high end, and PRMP always keeps the region pinned to
000390*    entry 1.  A separate cursor (LOT-TBL-CURSOR) drives the
000400*    HEAD/NEXT scan used by STKENG1's modification paragraph,
000410*    independent of the active end used by the sell/match
000420*    paragraphs.
000430*
000440* AMENDMENT HISTORY.
000450*
000460*    DATE       INIT  TICKET   DESCRIPTION
000470*    ---------- ----  -------  ------------------------------
000480*    1987-10-14 RJK   ----     ORIGINAL FIFO-ONLY VERSION,
000490*                              HARD-CODED 200-ENTRY TABLE.
000500*    1988-03-02 RJK   HFS-118  ADDED LIFO MODE (LOT-MODE
000510*                              SWITCH REPLACES SEPARATE
000520*                              FIFO/LIFO COPIES OF PROGRAM).
000530*    1989-07-19 MDT   HFS-204  RAISED TABLE TO 500 ENTRIES --
000540*                              200 TOO SMALL FOR ACTIVE ADRS.
000550*    1991-02-11 MDT   HFS-266  ADDED SIZE OPERATION FOR
000560*                              END-OF-RUN OPEN POSITION COUNT.
000570*    1993-09-30 CLB   HFS-311  ADDED PRMP (AVERAGE COST) MODE.
000580*    1994-04-06 CLB   HFS-325  ADDED TOTL OPERATION -- PRMP
000590*                              ROLLOUT NEEDED A STOCK TOTAL
000600*                              THAT DID NOT WALK THE TABLE
000610*                              FROM THE CALLER SIDE.
000620*    1996-11-21 CLB   HFS-390  ADDED HEAD/NEXT/UPDT SCAN
000630*                              CURSOR FOR THE NEW MODIFICATION
000640*                              PRORATION LOGIC IN STKENG1.
000650*    1998-08-04 PDQ   HFS-447  Y2K: WS-TODAY-DATE NOW CARRIES A
000660*                              4-DIGIT YEAR; OLD 2-DIGIT FIELD
000670*                              KEPT AS A REDEFINES FOR THE
000680*                              HAND-KEYED TRACE LISTING.
000690*    1999-01-15 PDQ   HFS-447  Y2K SIGN-OFF TESTING - NO FURTHER
000700*                              CHANGES REQUIRED.
000710*    1999-10-28 GHN   HFS-468  ADD COUNTERS NOW COMP (WERE
000720*                              DISPLAY) -- CPU TIME ON THE
000730*                              OVERNIGHT BATCH WINDOW.
000740*    2000-11-06 GHN   HFS-501  ADDED UPSI-0 TRACE SWITCH AND
000750*                              THE OPCODE/DATE DISPLAY LINE IT
000760*                              GATES -- OPS WANTED A WAY TO SEE
000770*                              WHAT STKENG2 WAS DOING ON A BAD
000780*                              RUN WITHOUT RECOMPILING.
000790*
000800*--------------------------------------------------------------*
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SOURCE-COMPUTER. IBM-3090.
000840 OBJECT-COMPUTER. IBM-3090.
000850 SPECIAL-NAMES.
000860     UPSI-0 IS STKENG2-TRACE-SWITCH
000870         ON  STKENG2-TRACE-IS-ON
000880         OFF STKENG2-TRACE-IS-OFF.
000890*
000900 DATA DIVISION.
000910 WORKING-STORAGE SECTION.
000920*
000930*-----------------------------------------------------------*
000940* Standalone items kept at the 77 level per shop convention.
000950*-----------------------------------------------------------*
000960 77  WS-LOT-TABLE-MAX            PIC 9(04) COMP VALUE 500.
000970 77  WS-TRACE-SWITCH             PIC X(01) VALUE 'N'.
000980     88  WS-TRACE-ON                VALUE 'Y'.
000990*
001000*-----------------------------------------------------------*
001010* Run date, kept for the trace line only -- this program
001020* has no report and no file of its own.
001030*-----------------------------------------------------------*
001040 01  WS-TODAY-DATE.
001050     05  WS-TODAY-CCYY              PIC 9(04).
001060     05  WS-TODAY-MM                PIC 9(02).
001070     05  WS-TODAY-DD                PIC 9(02).
001080     05  FILLER                     PIC X(02).
001090*
001100 01  WS-TODAY-DATE-YYMMDD REDEFINES WS-TODAY-DATE.
001110     05  FILLER                     PIC 9(02).
001120     05  WS-TODAY-YY                PIC 9(02).
001130     05  WS-TODAY-YYMMDD-MM         PIC 9(02).
001140     05  WS-TODAY-YYMMDD-DD         PIC 9(02).
001150     05  FILLER                     PIC X(02).
001160*
001170 01  WS-TODAY-DATE-PACKED REDEFINES WS-TODAY-DATE
001180                               PIC 9(08).
001190*
001200*-----------------------------------------------------------*
001210* ACCEPT FROM DATE still only gives a 2-digit year -- windowed
001220* onto WS-TODAY-CCYY the same way STKENG1 does it.
001230*-----------------------------------------------------------*
001240 01  WS-ACCEPT-DATE.
001250     05  WS-ACCEPT-YY                PIC 9(02).
001260     05  WS-ACCEPT-MM                PIC 9(02).
001270     05  WS-ACCEPT-DD                PIC 9(02).
001280*
001290*-----------------------------------------------------------*
001300* Trace/dump helper -- lets a problem determination session
001310* see the packed bytes of the amount last moved, without
001320* waiting on a formatted display routine.
001330*-----------------------------------------------------------*
001340 01  WS-TRACE-AMOUNT-AREA.
001350     05  WS-TRACE-AMOUNT            PIC S9(13)V99
001360                                    COMP-3.
001370*
001380 01  WS-TRACE-AMOUNT-BYTES REDEFINES WS-TRACE-AMOUNT-AREA.
001390     05  WS-TRACE-AMOUNT-X          PIC X(08).
001400*
001410*-----------------------------------------------------------*
001420* Scan/active-end work fields.
001430*-----------------------------------------------------------*
001440 01  WS-SCAN-FIELDS.
001450     05  WS-ACTIVE-IDX              PIC S9(04) COMP.
001460     05  WS-SCAN-IDX                PIC S9(04) COMP.
001470     05  FILLER                     PIC X(04).
001480*
001490*-----------------------------------------------------------*
001500* Call counters -- operational visibility only, not part of
001510* the business result.  Made COMP per HFS-468.
001520*-----------------------------------------------------------*
001530 01  WS-CALL-COUNTERS.
001540     05  WS-CALL-COUNT              PIC S9(07) COMP VALUE +0.
001550     05  WS-ADD-COUNT               PIC S9(07) COMP VALUE +0.
001560     05  WS-RMVE-COUNT              PIC S9(07) COMP VALUE +0.
001570     05  FILLER                     PIC X(04).
001580*
001590*-----------------------------------------------------------*
001600* The open-lot table itself.  LOT-TBL-LO through LOT-TBL-HI
001610* (inclusive) is the active region; the region is empty when
001620* LOT-TBL-HI is less than LOT-TBL-LO.  Sized for up to 500
001630* simultaneously open lots on one instrument (HFS-204) -- far
001640* beyond anything seen on the active ledger.
001650*-----------------------------------------------------------*
001660 01  WS-LOT-TABLE-CONTROL.
001670     05  LOT-TBL-LO                 PIC S9(04) COMP VALUE +1.
001680     05  LOT-TBL-HI                 PIC S9(04) COMP VALUE +0.
001690     05  LOT-TBL-CURSOR             PIC S9(04) COMP VALUE +0.
001700     05  FILLER                     PIC X(04).
001710*
001720 01  WS-LOT-TABLE.
001730     05  LOT-TBL-ENTRY OCCURS 500 TIMES
001740                       INDEXED BY LOT-TBL-IDX.
001750         10  LOT-TBL-SOURCE         PIC 9(09).
001760         10  LOT-TBL-QUANTITY       PIC S9(09)V9(06)
001770                                    COMP-3.
001780         10  LOT-TBL-CURRENCY       PIC X(03).
001790         10  LOT-TBL-AMOUNT         PIC S9(13)V99
001800                                    COMP-3.
001810         10  FILLER                 PIC X(02).
001820*
001830*-----------------------------------------------------------*
001840*
001850 LINKAGE SECTION.
001860 01  LOT-LINKAGE-AREA.
001870     COPY STKLOT.
001880*
001890*================================================================*
001900 PROCEDURE DIVISION USING LOT-CALL-AREA.
001910*================================================================*
001920*
001930 000-MAIN-LINE.
001940     ADD +1 TO WS-CALL-COUNT.
001950     IF LOT-OPCODE = 'CLER'
001960         ACCEPT WS-ACCEPT-DATE FROM DATE
001970         IF WS-ACCEPT-YY < 50
001980             COMPUTE WS-TODAY-CCYY = 2000 + WS-ACCEPT-YY
001990         ELSE
002000             COMPUTE WS-TODAY-CCYY = 1900 + WS-ACCEPT-YY
002010         END-IF
002020         MOVE WS-ACCEPT-MM TO WS-TODAY-MM
002030         MOVE WS-ACCEPT-DD TO WS-TODAY-DD.
002040     EVALUATE LOT-OPCODE
002050         WHEN 'CLER' PERFORM 100-CLEAR-TABLE
002060         WHEN 'ADD '
002070             ADD +1 TO WS-ADD-COUNT
002080             PERFORM 200-ADD-LOT
002090         WHEN 'PEEK' PERFORM 300-PEEK-ACTIVE-LOT
002100         WHEN 'RMVE'
002110             ADD +1 TO WS-RMVE-COUNT
002120             PERFORM 400-REMOVE-ACTIVE-LOT
002130         WHEN 'AMND' PERFORM 500-AMEND-ACTIVE-LOT
002140         WHEN 'HEAD' PERFORM 600-SCAN-HEAD
002150         WHEN 'NEXT' PERFORM 700-SCAN-NEXT
002160         WHEN 'UPDT' PERFORM 800-SCAN-UPDATE
002170         WHEN 'SIZE' PERFORM 900-SIZE-OF-TABLE
002180         WHEN 'TOTL' PERFORM 950-TOTAL-OF-TABLE
002190         WHEN OTHER
002200             CONTINUE
002210     END-EVALUATE.
002220     MOVE LOT-AMOUNT TO WS-TRACE-AMOUNT.
002230     IF WS-TRACE-ON
002240         DISPLAY 'STKENG2 - ' LOT-OPCODE ' ON ' WS-TODAY-YYMMDD-MM
002250             '/' WS-TODAY-YYMMDD-DD '/' WS-TODAY-YY
002260             ' PACKED ' WS-TODAY-DATE-PACKED
002270             ' AMT-BYTES ' WS-TRACE-AMOUNT-X.
002280     GOBACK.
002290*
002300*----------------------------------------------------------*
002310* 100-CLEAR-TABLE -- empty the active region.  Called once
002320* by STKENG1 at the start of the run, regardless of mode.
002330*----------------------------------------------------------*
002340 100-CLEAR-TABLE.
002350     MOVE +1 TO LOT-TBL-LO.
002360     MOVE +0 TO LOT-TBL-HI.
002370     MOVE +0 TO LOT-TBL-CURSOR.
002380*
002390*----------------------------------------------------------*
002400* 200-ADD-LOT -- push a new buy lot.  FIFO and LIFO
002410* both simply append at the next free slot; which end is
002420* "active" for PEEK/RMVE/AMND is decided there, not here.
002430* PRMP always collapses onto entry 1.
002440*----------------------------------------------------------*
002450 200-ADD-LOT.
002460     IF LOT-MODE = 'PRMP'
002470         PERFORM 210-ADD-LOT-PRMP
002480     ELSE
002490         PERFORM 220-ADD-LOT-QUEUE.
002500*
002510 210-ADD-LOT-PRMP.
002520     IF LOT-TBL-HI < LOT-TBL-LO
002530         MOVE +1 TO LOT-TBL-LO
002540         MOVE +1 TO LOT-TBL-HI
002550         MOVE ZERO TO LOT-TBL-SOURCE(1)
002560         MOVE LOT-QUANTITY TO LOT-TBL-QUANTITY(1)
002570         MOVE LOT-CURRENCY TO LOT-TBL-CURRENCY(1)
002580         MOVE LOT-AMOUNT TO LOT-TBL-AMOUNT(1)
002590     ELSE
002600         ADD LOT-QUANTITY TO LOT-TBL-QUANTITY(1)
002610         MOVE LOT-CURRENCY TO LOT-TBL-CURRENCY(1)
002620         ADD LOT-AMOUNT TO LOT-TBL-AMOUNT(1).
002630*
002640 220-ADD-LOT-QUEUE.
002650     ADD +1 TO LOT-TBL-HI.
002660     MOVE LOT-BUY-SOURCE-ID TO LOT-TBL-SOURCE(LOT-TBL-HI).
002670     MOVE LOT-QUANTITY TO LOT-TBL-QUANTITY(LOT-TBL-HI).
002680     MOVE LOT-CURRENCY TO LOT-TBL-CURRENCY(LOT-TBL-HI).
002690     MOVE LOT-AMOUNT TO LOT-TBL-AMOUNT(LOT-TBL-HI).
002700*
002710*----------------------------------------------------------*
002720* 250-SET-ACTIVE-INDEX -- FIFO/PRMP consume from the low
002730* end, LIFO from the high end.  PRMP only ever has one lot
002740* open (entry 1 = LOT-TBL-LO = LOT-TBL-HI) so sharing the
002750* FIFO branch is safe.
002760*----------------------------------------------------------*
002770 250-SET-ACTIVE-INDEX.
002780     IF LOT-MODE = 'LIFO'
002790         MOVE LOT-TBL-HI TO WS-ACTIVE-IDX
002800     ELSE
002810         MOVE LOT-TBL-LO TO WS-ACTIVE-IDX.
002820*
002830*----------------------------------------------------------*
002840* 300-PEEK-ACTIVE-LOT -- look at the active-end lot without
002850* disturbing the table.
002860*----------------------------------------------------------*
002870 300-PEEK-ACTIVE-LOT.
002880     MOVE 'N' TO LOT-EMPTY-SW.
002890     IF LOT-TBL-HI < LOT-TBL-LO
002900         MOVE 'Y' TO LOT-EMPTY-SW
002910     ELSE
002920         PERFORM 250-SET-ACTIVE-INDEX
002930         MOVE LOT-TBL-SOURCE(WS-ACTIVE-IDX)   TO LOT-BUY-SOURCE-ID
002940         MOVE LOT-TBL-QUANTITY(WS-ACTIVE-IDX) TO LOT-QUANTITY
002950         MOVE LOT-TBL-CURRENCY(WS-ACTIVE-IDX) TO LOT-CURRENCY
002960         MOVE LOT-TBL-AMOUNT(WS-ACTIVE-IDX)   TO LOT-AMOUNT.
002970*
002980*----------------------------------------------------------*
002990* 400-REMOVE-ACTIVE-LOT -- the active-end lot's own quantity
003000* does not exceed what is left of the sell, so it is fully
003010* consumed; drop it from the active region.
003020*----------------------------------------------------------*
003030 400-REMOVE-ACTIVE-LOT.
003040     IF LOT-TBL-HI >= LOT-TBL-LO
003050         IF LOT-MODE = 'LIFO'
003060             SUBTRACT 1 FROM LOT-TBL-HI
003070         ELSE
003080             ADD 1 TO LOT-TBL-LO.
003090*
003100*----------------------------------------------------------*
003110* 500-AMEND-ACTIVE-LOT -- the active-end lot's own quantity
003120* is bigger than what is left of the sell, so it survives
003130* with its remaining quantity/amount rewritten in place,
003140* without moving it out of the table.
003150*----------------------------------------------------------*
003160 500-AMEND-ACTIVE-LOT.
003170     PERFORM 250-SET-ACTIVE-INDEX.
003180     IF LOT-TBL-HI >= LOT-TBL-LO
003190         MOVE LOT-QUANTITY TO LOT-TBL-QUANTITY(WS-ACTIVE-IDX)
003200         MOVE LOT-AMOUNT   TO LOT-TBL-AMOUNT(WS-ACTIVE-IDX).
003210*
003220*----------------------------------------------------------*
003230* 600-SCAN-HEAD / 700-SCAN-NEXT / 800-SCAN-UPDATE --
003240* a separate read cursor used only by STKENG1's
003250* modification paragraph, so a MODI can walk every open lot
003260* in iteration order while leaving the active end (and any
003270* in-flight sell) untouched.  Iteration order is the same
003280* order PEEK/RMVE would visit lots in for the mode in force.
003290*----------------------------------------------------------*
003300 600-SCAN-HEAD.
003310     IF LOT-TBL-HI < LOT-TBL-LO
003320         MOVE 'Y' TO LOT-EMPTY-SW
003330         MOVE +0 TO LOT-TBL-CURSOR
003340     ELSE
003350         MOVE 'N' TO LOT-EMPTY-SW
003360         IF LOT-MODE = 'LIFO'
003370             MOVE LOT-TBL-HI TO LOT-TBL-CURSOR
003380         ELSE
003390             MOVE LOT-TBL-LO TO LOT-TBL-CURSOR
003400         PERFORM 650-LOAD-CURSOR-LOT.
003410*
003420 650-LOAD-CURSOR-LOT.
003430     MOVE LOT-TBL-SOURCE(LOT-TBL-CURSOR)   TO LOT-BUY-SOURCE-ID.
003440     MOVE LOT-TBL-QUANTITY(LOT-TBL-CURSOR) TO LOT-QUANTITY.
003450     MOVE LOT-TBL-CURRENCY(LOT-TBL-CURSOR) TO LOT-CURRENCY.
003460     MOVE LOT-TBL-AMOUNT(LOT-TBL-CURSOR)   TO LOT-AMOUNT.
003470*
003480 700-SCAN-NEXT.
003490     MOVE 'N' TO LOT-EMPTY-SW.
003500     IF LOT-MODE = 'LIFO'
003510         SUBTRACT 1 FROM LOT-TBL-CURSOR
003520     ELSE
003530         ADD 1 TO LOT-TBL-CURSOR.
003540     IF LOT-TBL-CURSOR < LOT-TBL-LO OR LOT-TBL-CURSOR > LOT-TBL-HI
003550         MOVE 'Y' TO LOT-EMPTY-SW
003560     ELSE
003570         PERFORM 650-LOAD-CURSOR-LOT.
003580*
003590 800-SCAN-UPDATE.
003600     IF LOT-TBL-CURSOR >= LOT-TBL-LO
003610        AND LOT-TBL-CURSOR <= LOT-TBL-HI
003620         MOVE LOT-QUANTITY TO LOT-TBL-QUANTITY(LOT-TBL-CURSOR)
003630         MOVE LOT-AMOUNT   TO LOT-TBL-AMOUNT(LOT-TBL-CURSOR).
003640*
003650*----------------------------------------------------------*
003660* 900-SIZE-OF-TABLE -- count of lots currently open.
003670*----------------------------------------------------------*
003680 900-SIZE-OF-TABLE.
003690     IF LOT-TBL-HI < LOT-TBL-LO
003700         MOVE +0 TO LOT-SIZE-COUNT
003710     ELSE
003720         COMPUTE LOT-SIZE-COUNT = LOT-TBL-HI - LOT-TBL-LO + 1.
003730*
003740*----------------------------------------------------------*
003750* 950-TOTAL-OF-TABLE -- running open quantity/amount, used
003760* both for the end-of-run stock snapshot and as the starting
003770* Qtotal for a modification.
003780*----------------------------------------------------------*
003790 950-TOTAL-OF-TABLE.
003800     MOVE ZERO TO LOT-QUANTITY.
003810     MOVE ZERO TO LOT-AMOUNT.
003820     IF LOT-TBL-HI < LOT-TBL-LO
003830         MOVE 'Y' TO LOT-EMPTY-SW
003840     ELSE
003850         MOVE 'N' TO LOT-EMPTY-SW
003860         PERFORM 960-SUM-ONE-ENTRY
003870             VARYING WS-SCAN-IDX FROM LOT-TBL-LO BY 1
003880             UNTIL WS-SCAN-IDX > LOT-TBL-HI.
003890*
003900 960-SUM-ONE-ENTRY.
003910     ADD LOT-TBL-QUANTITY(WS-SCAN-IDX) TO LOT-QUANTITY.
003920     ADD LOT-TBL-AMOUNT(WS-SCAN-IDX)   TO LOT-AMOUNT.
003930*
003940*  END OF PROGRAM STKENG2.
