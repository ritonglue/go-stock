000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkorp.cpy                                              *
000140*      (c) Copyright Halyard Fund Services 1987, 1999.         *
000150*                                                               *
000160* Element of the Nightly Stock Valuation batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Describes one output record on STKORP, the orphan-sell
000220* exception file.  A record lands here when a SELL or RBT
000230* ticket asks to dispose of more stock than the open-lot
000240* queue holds -- the unmatched remainder is logged here
000250* rather than dropped or aborting the run.
000260*
000270     05  ORP-RECORD.
000280*
000290         10  ORP-SOURCE-ID              PIC 9(09).
000300*
000310         10  ORP-TYPE                   PIC X(04).
000320             88  ORP-IS-SELL               VALUE 'SELL'.
000330             88  ORP-IS-RBT                VALUE 'RBT '.
000340*
000350* Quantity that could not be matched to any open lot.
000360*
000370         10  ORP-QUANTITY               PIC S9(09)V9(06)
000380                                        COMP-3.
000390*
000400         10  FILLER                     PIC X(09).
