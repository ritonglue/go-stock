000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    STKENG1.
000030 AUTHOR.        R J KOWALCZYK.
000040 INSTALLATION.  HALYARD FUND SERVICES - BACK OFFICE SYSTEMS.
000050 DATE-WRITTEN.  OCTOBER 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PROGRAM.
000080*--------------------------------------------------------------*
000090*                                                              *
000100*               @BANNER_START@                                 *
000110*      stkeng1.cbl                                             *
000120*      (c) Copyright Halyard Fund Services 1987, 1999.         *
000130*                                                               *
000140* Element of the Nightly Stock Valuation batch suite           *
000150*               @BANNER_END@                                   *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* FUNCTION.
000200*    Main driver of the nightly stock matching run.  Reads the
000210*    day's trade tickets from TRADE-IN, one instrument's worth
000220*    of lots kept by STKENG2 at a time, and produces:
000230*
000240*       POSITION-OUT     one record per closed lot as it is
000250*                        matched off during the run, plus one
000260*                        record per lot still open when the
000270*                        file runs out
000280*       MODIFICATION-OUT audit trail of every lot touched by a
000290*                        cost correction ticket
000300*       ORPHAN-OUT       sell/reimbursement quantity that could
000310*                        not be matched to any open lot
000320*
000330*    TRADE-IN is assumed already sorted and grouped by
000340*    instrument upstream of this program (see the job's sort
000350*    step) -- this program itself runs one instrument's queue
000360*    at a time and relies on STKENG2 being cleared (CLER) at
000370*    the start of each new group.  For a single-instrument test
000380*    run CLER is simply issued once, at 000-MAIN-LINE.
000390*
000400* AMENDMENT HISTORY.
000410*
000420*    DATE       INIT  TICKET   DESCRIPTION
000430*    ---------- ----  -------  ------------------------------
000440*    1987-10-14 RJK   ----     ORIGINAL FIFO SELL/MATCH ONLY --
000450*                              NO MODIFICATION, NO REIMBURSE.
000460*    1988-03-02 RJK   HFS-118  ADDED LIFO AS A RUN PARAMETER
000470*                              (WAS FIFO-ONLY).
000480*    1990-05-22 MDT   HFS-241  ADDED ORPHAN-OUT -- UNMATCHED
000490*                              SELLS WERE BEING ABENDED, OPS
000500*                              WANTED THE RUN TO FINISH AND
000510*                              THE EXCEPTION LOGGED INSTEAD.
000520*    1993-09-30 CLB   HFS-311  ADDED PRMP (AVERAGE COST) MODE.
000530*    1994-04-06 CLB   HFS-325  ADDED RBT (REIMBURSEMENT) TRADE
000540*                              TYPE -- DEFAULTS TO FULL STOCK
000550*                              QUANTITY WHEN NONE GIVEN.
000560*    1996-11-21 CLB   HFS-390  ADDED MODI (COST CORRECTION)
000570*                              TRADE TYPE AND MODIFICATION-OUT.
000580*    1997-06-09 CLB   HFS-402  MODI NOW REFUSES A CORRECTION
000590*                              THAT WOULD DRIVE ANY LOT'S COST
000600*                              BELOW ZERO -- ABEND 900 RATHER
000610*                              THAN WRITE A BAD POSITION.
000620*    1998-08-04 PDQ   HFS-447  Y2K: WS-RUN-DATE NOW CARRIES A
000630*                              4-DIGIT YEAR.
000640*    1999-01-15 PDQ   HFS-447  Y2K SIGN-OFF TESTING - NO FURTHER
000650*                              CHANGES REQUIRED.
000660*    1999-10-28 GHN   HFS-468  SUBSCRIPTS AND COUNTERS MADE
000670*                              COMP THROUGHOUT -- CPU TIME ON
000680*                              THE OVERNIGHT BATCH WINDOW.
000690*    2001-02-14 GHN   HFS-512  MIXED-MODE PRORATION ADDED TO
000700*                              500-MODIFICATION (QUANTITY AND
000710*                              MONEY BASIS WERE THE ONLY TWO).
000720*    2002-07-09 NRF   HFS-531  WS-RUN-DATE NOW ACTUALLY ACCEPTED
000730*                              FROM DATE AT 000-MAIN-LINE (WITH
000740*                              THE SAME CENTURY WINDOW USED
000750*                              ELSEWHERE SINCE HFS-447) AND
000760*                              STAMPED ONTO THE SNAPSHOT AND RUN
000770*                              BOOK HEADING LINES -- IT HAD ONLY
000780*                              EVER BEEN DECLARED.  ALSO PUT THE
000790*                              FIRST-TRADE SWITCH TO WORK: A
000800*                              ONE-LINE BANNER NOW MARKS THE
000810*                              FIRST TICKET OF THE RUN.
000820*
000830*--------------------------------------------------------------*
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER. IBM-3090.
000870 OBJECT-COMPUTER. IBM-3090.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     UPSI-0 IS STKENG1-TRACE-SWITCH
000910         ON  STKENG1-TRACE-IS-ON
000920         OFF STKENG1-TRACE-IS-OFF.
000930*
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960     SELECT TRADE-IN        ASSIGN TO TRDIN
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WS-TRDIN-STATUS.
000990*
001000     SELECT POSITION-OUT    ASSIGN TO POSOUT
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS WS-POSOUT-STATUS.
001030*
001040     SELECT MODIFICATION-OUT ASSIGN TO MODOUT
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS WS-MODOUT-STATUS.
001070*
001080     SELECT ORPHAN-OUT      ASSIGN TO ORPOUT
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-ORPOUT-STATUS.
001110*
001120 DATA DIVISION.
001130 FILE SECTION.
001140*
001150 FD  TRADE-IN
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD.
001180 01  TRD-RECORD-IN.
001190     COPY STKTRD.
001200*
001210 FD  POSITION-OUT
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD.
001240 01  POS-RECORD-OUT.
001250     COPY STKPOS.
001260*
001270 FD  MODIFICATION-OUT
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD.
001300 01  MOD-RECORD-OUT.
001310     COPY STKMOD.
001320*
001330 FD  ORPHAN-OUT
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD.
001360 01  ORP-RECORD-OUT.
001370     COPY STKORP.
001380*
001390 WORKING-STORAGE SECTION.
001400*
001410*-----------------------------------------------------------*
001420* Standalone items kept at the 77 level per shop convention --
001430* a single flag or constant does not earn a group of its own.
001440*-----------------------------------------------------------*
001450 77  WS-LOT-TABLE-MAX               PIC 9(04) COMP VALUE 500.
001460 77  WS-TRACE-SWITCH                PIC X(01) VALUE 'N'.
001470     88  WS-TRACE-ON                    VALUE 'Y'.
001480*
001490*-----------------------------------------------------------*
001500* File status bytes.  00/04 are normal, anything else is
001510* abended in 900-CHECK-FILE-STATUS.
001520*-----------------------------------------------------------*
001530 01  WS-FILE-STATUSES.
001540     05  WS-TRDIN-STATUS             PIC X(02).
001550         88  WS-TRDIN-OK                VALUE '00' '04'.
001560         88  WS-TRDIN-EOF               VALUE '10'.
001570     05  WS-POSOUT-STATUS            PIC X(02).
001580         88  WS-POSOUT-OK               VALUE '00'.
001590     05  WS-MODOUT-STATUS            PIC X(02).
001600         88  WS-MODOUT-OK               VALUE '00'.
001610     05  WS-ORPOUT-STATUS            PIC X(02).
001620         88  WS-ORPOUT-OK               VALUE '00'.
001630     05  FILLER                      PIC X(02).
001640*
001650 01  WS-SWITCHES.
001660     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
001670         88  WS-EOF-REACHED             VALUE 'Y'.
001680     05  WS-FIRST-TRADE-SWITCH       PIC X(01) VALUE 'Y'.
001690         88  WS-IS-FIRST-TRADE          VALUE 'Y'.
001700     05  FILLER                      PIC X(02).
001710*
001720*-----------------------------------------------------------*
001730* Run date -- stamped onto the end-of-run stock snapshot
001740* DISPLAY line.  Carried with a 4-digit year since
001750* HFS-447; the 2-digit view survives as a REDEFINES only so
001760* the old hand-logged run book headings still line up.
001770*-----------------------------------------------------------*
001780 01  WS-RUN-DATE.
001790     05  WS-RUN-CCYY                 PIC 9(04).
001800     05  WS-RUN-MM                   PIC 9(02).
001810     05  WS-RUN-DD                   PIC 9(02).
001820*
001830 01  WS-RUN-DATE-SHORT REDEFINES WS-RUN-DATE.
001840     05  FILLER                      PIC 9(02).
001850     05  WS-RUN-YY                   PIC 9(02).
001860     05  WS-RUN-SHORT-MM             PIC 9(02).
001870     05  WS-RUN-SHORT-DD             PIC 9(02).
001880*
001890 01  WS-RUN-DATE-PACKED REDEFINES WS-RUN-DATE
001900                                  PIC 9(08).
001910*
001920*-----------------------------------------------------------*
001930* ACCEPT FROM DATE still only gives a 2-digit year -- HFS-447
001940* windows it onto WS-RUN-CCYY rather than carrying the raw
001950* 2-digit year forward the way the pre-1998 runs did.
001960*-----------------------------------------------------------*
001970 01  WS-ACCEPT-DATE.
001980     05  WS-ACCEPT-YY                PIC 9(02).
001990     05  WS-ACCEPT-MM                PIC 9(02).
002000     05  WS-ACCEPT-DD                PIC 9(02).
002010*
002020*-----------------------------------------------------------*
002030* Run parameter -- which matching strategy is in force.
002040* Read from the first byte of the PARM area of the JCL
002050* EXEC statement in a production run; hard set here for the
002060* sample JCL shipped with this program (see the member
002070* comments at the top of the procedure).
002080*-----------------------------------------------------------*
002090 01  WS-RUN-PARAMETERS.
002100     05  WS-RUN-MODE                 PIC X(04) VALUE 'FIFO'.
002110     05  FILLER                      PIC X(04).
002120*
002130*-----------------------------------------------------------*
002140* Working copy of the trade record currently being
002150* processed, and the running totals used by the sell/match
002160* and modification paragraphs.
002170*-----------------------------------------------------------*
002180 01  WS-TRADE-WORK.
002190     05  WS-SELL-SOURCE-ID           PIC 9(09).
002200     05  WS-SELL-QTY-REMAINING       PIC S9(09)V9(06)
002210                                     COMP-3.
002220     05  WS-SELL-CURRENCY            PIC X(03).
002230     05  WS-SELL-AMT-ACCUM           PIC S9(13)V99
002240                                     COMP-3.
002250     05  WS-SELL-CLOSE-CAUSE         PIC X(04).
002260     05  WS-SELL-PARTIAL-LOT-AMOUNT  PIC S9(13)V99
002270                                     COMP-3.
002280     05  WS-SELL-PARTIAL-SLICE       PIC S9(13)V99
002290                                     COMP-3.
002300*
002310 01  WS-SELL-QTY-TRACE-BYTES REDEFINES WS-TRADE-WORK.
002320     05  WS-SELL-QTY-TRACE-X         PIC X(08).
002330     05  FILLER                      PIC X(40).
002340*
002350*-----------------------------------------------------------*
002360* Cost-correction (MODI) working fields.
002370*-----------------------------------------------------------*
002380 01  WS-MODI-WORK.
002390     05  WS-MODI-STOCK-QTY          PIC S9(09)V9(06)
002400                                    COMP-3.
002410     05  WS-MODI-QTY-REMAINING      PIC S9(09)V9(06)
002420                                    COMP-3.
002430     05  WS-MODI-AMT-REMAINING      PIC S9(13)V99
002440                                    COMP-3.
002450     05  WS-MODI-SLICE              PIC S9(13)V99
002460                                    COMP-3.
002470     05  WS-MODI-LOT-QTY            PIC S9(09)V9(06)
002480                                    COMP-3.
002490     05  WS-MODI-LOT-AMT-BEFORE     PIC S9(13)V99
002500                                    COMP-3.
002510     05  WS-MODI-LOT-AMT-AFTER      PIC S9(13)V99
002520                                    COMP-3.
002530     05  WS-MODI-BUY-SOURCE         PIC 9(09).
002540     05  WS-MODI-AMT-TOTAL          PIC S9(13)V99
002550                                    COMP-3.
002560     05  WS-MODI-AMT-BASIS-REM      PIC S9(13)V99
002570                                    COMP-3.
002580     05  WS-MODI-MODE               PIC X(04) VALUE 'QTY '.
002590         88  WS-MODI-MODE-QTY          VALUE 'QTY '.
002600         88  WS-MODI-MODE-AMT          VALUE 'AMT '.
002610         88  WS-MODI-MODE-MIX          VALUE 'MIX '.
002620     05  WS-MODI-BASIS              PIC X(04).
002630     05  WS-MODI-BAD-SWITCH         PIC X(01) VALUE 'N'.
002640         88  WS-MODI-IS-BAD            VALUE 'Y'.
002650     05  FILLER                     PIC X(03).
002660*
002670*-----------------------------------------------------------*
002680* Counters, all COMP per HFS-468.
002690*-----------------------------------------------------------*
002700 01  WS-COUNTERS.
002710     05  WS-TRADE-COUNT             PIC S9(07) COMP VALUE +0.
002720     05  WS-POSITION-COUNT          PIC S9(07) COMP VALUE +0.
002730     05  WS-MODI-LOT-COUNT          PIC S9(07) COMP VALUE +0.
002740     05  WS-ORPHAN-COUNT            PIC S9(07) COMP VALUE +0.
002750     05  FILLER                     PIC X(04).
002760*
002770*-----------------------------------------------------------*
002780* End-of-run stock snapshot, built from STKENG2's TOTL answer
002790* just before the open positions are written out.
002800*-----------------------------------------------------------*
002810 01  WS-SNAPSHOT-WORK.
002820     05  WS-SNAPSHOT-QTY            PIC S9(09)V9(06)
002830                                    COMP-3.
002840     05  WS-SNAPSHOT-AMT            PIC S9(13)V99
002850                                    COMP-3.
002860     05  WS-SNAPSHOT-QTY-DISPLAY    PIC -(09)9.999999.
002870     05  WS-SNAPSHOT-AMT-DISPLAY    PIC -(13)9.99.
002880*
002890*-----------------------------------------------------------*
002900* The one-lot parameter block passed to STKENG2 on every
002910* CALL.  WORKING-STORAGE here, LINKAGE there.
002920*-----------------------------------------------------------*
002930 01  LOT-PARM-AREA.
002940     COPY STKLOT.
002950*
002960 PROCEDURE DIVISION.
002970*
002980*================================================================*
002990* 000-MAIN-LINE
003000*================================================================*
003010 000-MAIN-LINE.
003020     PERFORM 900-OPEN-FILES.
003030     ACCEPT WS-ACCEPT-DATE FROM DATE.
003040     IF WS-ACCEPT-YY < 50
003050         COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
003060     ELSE
003070         COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY.
003080     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
003090     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
003100     MOVE WS-RUN-MODE TO LOT-MODE.
003110     MOVE 'CLER' TO LOT-OPCODE.
003120     CALL 'STKENG2' USING LOT-PARM-AREA.
003130     PERFORM 910-READ-TRADE-FILE.
003140     PERFORM 100-PROCESS-TRADE
003150         UNTIL WS-EOF-REACHED.
003160     PERFORM 700-DISPLAY-STOCK-SNAPSHOT.
003170     PERFORM 600-FLUSH-OPEN-POSITIONS.
003180     PERFORM 950-CLOSE-FILES.
003190     GOBACK.
003200*
003210*================================================================*
003220* 100-PROCESS-TRADE -- dispatch on trade type.
003230*================================================================*
003240 100-PROCESS-TRADE.
003250     ADD +1 TO WS-TRADE-COUNT.
003260     IF WS-IS-FIRST-TRADE
003270         DISPLAY 'STKENG1 - FIRST TICKET THIS RUN, SOURCE ID '
003280             TRD-SOURCE-ID.
003290     EVALUATE TRUE
003300         WHEN TRD-IS-BUY
003310             PERFORM 200-BUY-TRADE
003320         WHEN TRD-IS-SELL
003330             PERFORM 250-SELL-TRADE-SETUP
003340             PERFORM 300-SELL-MATCH THRU 300-EXIT
003350         WHEN TRD-IS-RBT
003360             PERFORM 400-RBT-TRADE
003370         WHEN TRD-IS-MODI
003380             PERFORM 500-MODIFICATION THRU 500-EXIT
003390         WHEN OTHER
003400             DISPLAY 'STKENG1 - UNKNOWN TRD-TYPE SKIPPED: '
003410                 TRD-TYPE
003420     END-EVALUATE.
003430     MOVE 'N' TO WS-FIRST-TRADE-SWITCH.
003440     PERFORM 910-READ-TRADE-FILE.
003450*
003460*----------------------------------------------------------*
003470* 200-BUY-TRADE -- quantity and amount are carried as
003480* absolute values on every trade; a BUY simply pushes the
003490* lot onto the open queue.
003500*----------------------------------------------------------*
003510 200-BUY-TRADE.
003520     MOVE 'ADD ' TO LOT-OPCODE.
003530     MOVE TRD-SOURCE-ID   TO LOT-BUY-SOURCE-ID.
003540     MOVE TRD-QUANTITY    TO LOT-QUANTITY.
003550     MOVE TRD-CURRENCY    TO LOT-CURRENCY.
003560     MOVE TRD-AMOUNT      TO LOT-AMOUNT.
003570     CALL 'STKENG2' USING LOT-PARM-AREA.
003580*
003590*----------------------------------------------------------*
003600* 250-SELL-TRADE-SETUP -- prime the running sell work area
003610* from the ticket, before 300-SELL-MATCH starts consuming
003620* open lots against it.
003630*----------------------------------------------------------*
003640 250-SELL-TRADE-SETUP.
003650     MOVE TRD-SOURCE-ID TO WS-SELL-SOURCE-ID.
003660     MOVE TRD-QUANTITY  TO WS-SELL-QTY-REMAINING.
003670     MOVE TRD-CURRENCY  TO WS-SELL-CURRENCY.
003680     MOVE ZERO          TO WS-SELL-AMT-ACCUM.
003690     MOVE 'SELL'        TO WS-SELL-CLOSE-CAUSE.
003700*
003710*----------------------------------------------------------*
003720* 300-SELL-MATCH -- consume open lots against
003730* WS-SELL-QTY-REMAINING until either the sell is fully
003740* matched or the queue runs dry.  Re-entered by GO TO for
003750* each lot consumed, rather than a nested PERFORM, so "sell
003760* what is left of the ticket against the next lot" is always
003770* the same paragraph, entered as many times as there are
003780* lots to take it from.
003790*----------------------------------------------------------*
003800 300-SELL-MATCH.
003810     IF WS-SELL-QTY-REMAINING NOT > ZERO
003820         GO TO 300-EXIT.
003830     MOVE 'PEEK' TO LOT-OPCODE.
003840     CALL 'STKENG2' USING LOT-PARM-AREA.
003850     IF LOT-IS-EMPTY
003860         PERFORM 320-WRITE-ORPHAN
003870         GO TO 300-EXIT.
003880     IF LOT-QUANTITY NOT > WS-SELL-QTY-REMAINING
003890         PERFORM 330-CLOSE-LOT-IN-FULL
003900     ELSE
003910         PERFORM 340-CLOSE-LOT-IN-PART.
003920     GO TO 300-SELL-MATCH.
003930*
003940*----------------------------------------------------------*
003950* 320-WRITE-ORPHAN -- queue ran dry with sell quantity still
003960* outstanding.  Logged, not abended.
003970*----------------------------------------------------------*
003980 320-WRITE-ORPHAN.
003990     MOVE WS-SELL-SOURCE-ID       TO ORP-SOURCE-ID.
004000     MOVE WS-SELL-CLOSE-CAUSE     TO ORP-TYPE.
004010     MOVE WS-SELL-QTY-REMAINING   TO ORP-QUANTITY.
004020     WRITE ORP-RECORD-OUT.
004030     PERFORM 960-CHECK-ORPOUT-STATUS.
004040     ADD +1 TO WS-ORPHAN-COUNT.
004050*
004060*----------------------------------------------------------*
004070* 330-CLOSE-LOT-IN-FULL -- the lot's own quantity does not
004080* exceed what is left of the sell, so it is entirely consumed.
004090*----------------------------------------------------------*
004100 330-CLOSE-LOT-IN-FULL.
004110     SUBTRACT LOT-QUANTITY FROM WS-SELL-QTY-REMAINING.
004120     ADD LOT-AMOUNT TO WS-SELL-AMT-ACCUM.
004130     MOVE LOT-BUY-SOURCE-ID TO POS-BUY-SOURCE-ID.
004140     MOVE WS-SELL-SOURCE-ID TO POS-SELL-SOURCE-ID.
004150     MOVE WS-SELL-CLOSE-CAUSE TO POS-CLOSE-CAUSE.
004160     MOVE 'C'               TO POS-STATUS.
004170     MOVE LOT-QUANTITY      TO POS-QUANTITY.
004180     MOVE LOT-CURRENCY      TO POS-CURRENCY.
004190     MOVE LOT-AMOUNT        TO POS-AMOUNT.
004200     PERFORM 350-WRITE-POSITION.
004210     MOVE 'RMVE' TO LOT-OPCODE.
004220     CALL 'STKENG2' USING LOT-PARM-AREA.
004230*
004240*----------------------------------------------------------*
004250* 340-CLOSE-LOT-IN-PART -- the lot's own quantity is bigger
004260* than what is left of the sell, so it survives with its
004270* quantity/amount reduced, rounded HALF-UP.
004280*----------------------------------------------------------*
004290 340-CLOSE-LOT-IN-PART.
004300     MOVE LOT-AMOUNT TO WS-SELL-PARTIAL-LOT-AMOUNT.
004310     COMPUTE WS-SELL-PARTIAL-SLICE ROUNDED =
004320         WS-SELL-PARTIAL-LOT-AMOUNT * WS-SELL-QTY-REMAINING
004330             / LOT-QUANTITY.
004340     MOVE LOT-BUY-SOURCE-ID   TO POS-BUY-SOURCE-ID.
004350     MOVE WS-SELL-SOURCE-ID   TO POS-SELL-SOURCE-ID.
004360     MOVE WS-SELL-CLOSE-CAUSE TO POS-CLOSE-CAUSE.
004370     MOVE 'C'                 TO POS-STATUS.
004380     MOVE WS-SELL-QTY-REMAINING TO POS-QUANTITY.
004390     MOVE LOT-CURRENCY        TO POS-CURRENCY.
004400     MOVE WS-SELL-PARTIAL-SLICE TO POS-AMOUNT.
004410     ADD WS-SELL-PARTIAL-SLICE TO WS-SELL-AMT-ACCUM.
004420     PERFORM 350-WRITE-POSITION.
004430     SUBTRACT WS-SELL-QTY-REMAINING FROM LOT-QUANTITY.
004440     SUBTRACT WS-SELL-PARTIAL-SLICE FROM WS-SELL-PARTIAL-LOT-AMOUNT.
004450     MOVE WS-SELL-PARTIAL-LOT-AMOUNT TO LOT-AMOUNT.
004460     MOVE ZERO TO WS-SELL-QTY-REMAINING.
004470     MOVE 'AMND' TO LOT-OPCODE.
004480     CALL 'STKENG2' USING LOT-PARM-AREA.
004490*
004500*----------------------------------------------------------*
004510* 350-WRITE-POSITION -- common tail of the full/partial
004520* close branches.
004530*----------------------------------------------------------*
004540 350-WRITE-POSITION.
004550     WRITE POS-RECORD-OUT.
004560     PERFORM 970-CHECK-POSOUT-STATUS.
004570     ADD +1 TO WS-POSITION-COUNT.
004580*
004590 300-EXIT.
004600     EXIT.
004610*
004620*----------------------------------------------------------*
004630* 400-RBT-TRADE -- reimbursement.  A zero quantity on the
004640* ticket means "give back the whole remaining stock" -- ask
004650* STKENG2 for the running total before setting up the
004660* sell/match paragraphs on the reimbursed quantity.
004670*----------------------------------------------------------*
004680 400-RBT-TRADE.
004690     MOVE TRD-SOURCE-ID TO WS-SELL-SOURCE-ID.
004700     MOVE TRD-CURRENCY  TO WS-SELL-CURRENCY.
004710     MOVE ZERO          TO WS-SELL-AMT-ACCUM.
004720     MOVE 'RBT '        TO WS-SELL-CLOSE-CAUSE.
004730     IF TRD-QUANTITY = ZERO
004740         MOVE 'TOTL' TO LOT-OPCODE
004750         CALL 'STKENG2' USING LOT-PARM-AREA
004760         MOVE LOT-QUANTITY TO WS-SELL-QTY-REMAINING
004770     ELSE
004780         MOVE TRD-QUANTITY
004790             TO WS-SELL-QTY-REMAINING.
004800     PERFORM 300-SELL-MATCH THRU 300-EXIT.
004810*
004820*----------------------------------------------------------*
004830* 500-MODIFICATION -- TRD-AMOUNT on a MODI ticket IS the
004840* signed correction itself (negative marks the open stock
004850* down, positive marks it up), prorated across every open lot
004860* on the instrument in proportion to either quantity share,
004870* money share, or (MIX, HFS-512) whichever of the two bases
004880* applies to the direction of this correction, and applied in
004890* iteration order via STKENG2's scan cursor (HEAD/NEXT/UPDT)
004900* so the active end used by sell/match is left completely
004910* alone.
004920*----------------------------------------------------------*
004930 500-MODIFICATION.
004940     MOVE 'TOTL' TO LOT-OPCODE.
004950     CALL 'STKENG2' USING LOT-PARM-AREA.
004960     IF LOT-IS-EMPTY OR LOT-QUANTITY NOT > ZERO
004970         GO TO 500-EXIT.
004980     MOVE LOT-QUANTITY TO WS-MODI-STOCK-QTY.
004990     MOVE LOT-AMOUNT   TO WS-MODI-AMT-TOTAL.
005000     PERFORM 505-SET-MODI-BASIS.
005010     PERFORM 530-VALIDATE-MODIFICATION THRU 530-EXIT.
005020     IF WS-MODI-IS-BAD
005030         DISPLAY 'STKENG1 - MODIFICATION EXCEEDS STOCK'
005040         DISPLAY 'STKENG1 - BUY SOURCE: ' WS-MODI-BUY-SOURCE
005050         MOVE 900 TO RETURN-CODE
005060         PERFORM 950-CLOSE-FILES
005070         STOP RUN.
005080     PERFORM 540-APPLY-MODIFICATION THRU 540-EXIT.
005090     GO TO 500-EXIT.
005100*
005110*----------------------------------------------------------*
005120* 505-SET-MODI-BASIS (HFS-512) -- MIX allocates by money
005130* share on a reduction, quantity share on an increase; QTY
005140* and AMT modes always use the one basis named.
005150*----------------------------------------------------------*
005160 505-SET-MODI-BASIS.
005170     IF WS-MODI-MODE-MIX
005180         IF TRD-AMOUNT < ZERO
005190             MOVE 'AMT ' TO WS-MODI-BASIS
005200         ELSE
005210             MOVE 'QTY ' TO WS-MODI-BASIS
005220     ELSE
005230         MOVE WS-MODI-MODE TO WS-MODI-BASIS.
005240*
005250*----------------------------------------------------------*
005260* 530-VALIDATE-MODIFICATION -- walk every open lot computing
005270* its share of the correction and check that none of them
005280* would be driven negative, before UPDT touches the queue or
005290* a single MODIFICATION-OUT record is written.
005300*----------------------------------------------------------*
005310 530-VALIDATE-MODIFICATION.
005320     MOVE 'N' TO WS-MODI-BAD-SWITCH.
005330     MOVE TRD-AMOUNT        TO WS-MODI-AMT-REMAINING.
005340     MOVE WS-MODI-STOCK-QTY TO WS-MODI-QTY-REMAINING.
005350     MOVE WS-MODI-AMT-TOTAL TO WS-MODI-AMT-BASIS-REM.
005360     MOVE 'HEAD' TO LOT-OPCODE.
005370     CALL 'STKENG2' USING LOT-PARM-AREA.
005380     PERFORM 532-VALIDATE-ONE-LOT
005390         UNTIL LOT-IS-EMPTY OR WS-MODI-IS-BAD.
005400 530-EXIT.
005410     EXIT.
005420*
005430 532-VALIDATE-ONE-LOT.
005440     PERFORM 550-COMPUTE-SLICE.
005450     IF LOT-AMOUNT + WS-MODI-SLICE < ZERO
005460         MOVE 'Y' TO WS-MODI-BAD-SWITCH
005470         MOVE LOT-BUY-SOURCE-ID TO WS-MODI-BUY-SOURCE
005480     ELSE
005490         SUBTRACT LOT-QUANTITY FROM WS-MODI-QTY-REMAINING
005500         SUBTRACT LOT-AMOUNT   FROM WS-MODI-AMT-BASIS-REM
005510         SUBTRACT WS-MODI-SLICE FROM WS-MODI-AMT-REMAINING
005520         MOVE 'NEXT' TO LOT-OPCODE
005530         CALL 'STKENG2' USING LOT-PARM-AREA.
005540*
005550*----------------------------------------------------------*
005560* 540-APPLY-MODIFICATION -- validation passed; walk the
005570* lots again (the HEAD/NEXT cursor is independent of the
005580* active end, so a second scan sees exactly the same lots
005590* in exactly the same order) and this time actually rewrite
005600* each one and write its MODIFICATION-OUT record.
005610*----------------------------------------------------------*
005620 540-APPLY-MODIFICATION.
005630     MOVE TRD-AMOUNT        TO WS-MODI-AMT-REMAINING.
005640     MOVE WS-MODI-STOCK-QTY TO WS-MODI-QTY-REMAINING.
005650     MOVE WS-MODI-AMT-TOTAL TO WS-MODI-AMT-BASIS-REM.
005660     MOVE 'HEAD' TO LOT-OPCODE.
005670     CALL 'STKENG2' USING LOT-PARM-AREA.
005680     PERFORM 510-MODIFY-ONE-LOT
005690         UNTIL LOT-IS-EMPTY.
005700 540-EXIT.
005710     EXIT.
005720*
005730*----------------------------------------------------------*
005740* 550-COMPUTE-SLICE -- this lot's share of whatever is left
005750* of the correction, against whatever running total is left
005760* of the chosen allocation basis.  The lot that exactly
005770* exhausts the running basis total takes the entire
005780* remaining correction, rounded HALF-UP, so no fraction of a
005790* cent is ever left over.
005800*----------------------------------------------------------*
005810 550-COMPUTE-SLICE.
005820     IF WS-MODI-BASIS = 'QTY '
005830         IF LOT-QUANTITY = WS-MODI-QTY-REMAINING
005840             MOVE WS-MODI-AMT-REMAINING TO WS-MODI-SLICE
005850         ELSE
005860             COMPUTE WS-MODI-SLICE ROUNDED =
005870                 WS-MODI-AMT-REMAINING * LOT-QUANTITY
005880                     / WS-MODI-QTY-REMAINING
005890     ELSE
005900         IF LOT-AMOUNT = WS-MODI-AMT-BASIS-REM
005910             MOVE WS-MODI-AMT-REMAINING TO WS-MODI-SLICE
005920         ELSE
005930             COMPUTE WS-MODI-SLICE ROUNDED =
005940                 WS-MODI-AMT-REMAINING * LOT-AMOUNT
005950                     / WS-MODI-AMT-BASIS-REM.
005960*
005970*----------------------------------------------------------*
005980* 510-MODIFY-ONE-LOT -- apply this lot's share of the
005990* correction, then ask STKENG2 for the next lot under the
006000* scan cursor.
006010*----------------------------------------------------------*
006020 510-MODIFY-ONE-LOT.
006030     MOVE LOT-BUY-SOURCE-ID TO WS-MODI-BUY-SOURCE.
006040     MOVE LOT-QUANTITY      TO WS-MODI-LOT-QTY.
006050     MOVE LOT-AMOUNT        TO WS-MODI-LOT-AMT-BEFORE.
006060     PERFORM 550-COMPUTE-SLICE.
006070     COMPUTE LOT-AMOUNT = LOT-AMOUNT + WS-MODI-SLICE.
006080     MOVE LOT-AMOUNT TO WS-MODI-LOT-AMT-AFTER.
006090     MOVE 'UPDT' TO LOT-OPCODE.
006100     CALL 'STKENG2' USING LOT-PARM-AREA.
006110     PERFORM 520-WRITE-MODIFICATION.
006120     SUBTRACT LOT-QUANTITY FROM WS-MODI-QTY-REMAINING.
006130     SUBTRACT LOT-AMOUNT   FROM WS-MODI-AMT-BASIS-REM.
006140     SUBTRACT WS-MODI-SLICE FROM WS-MODI-AMT-REMAINING.
006150     MOVE 'NEXT' TO LOT-OPCODE.
006160     CALL 'STKENG2' USING LOT-PARM-AREA.
006170*
006180*----------------------------------------------------------*
006190* 520-WRITE-MODIFICATION -- one audit record per lot
006200* touched.  As a rule on this suite the correction ticket's
006210* own source id never appears here, only the buy lot's.
006220*----------------------------------------------------------*
006230 520-WRITE-MODIFICATION.
006240     MOVE WS-MODI-BUY-SOURCE     TO MOD-BUY-SOURCE-ID.
006250     MOVE ZERO                   TO MOD-SOURCE-ID.
006260     MOVE WS-MODI-LOT-QTY        TO MOD-QUANTITY.
006270     MOVE TRD-CURRENCY           TO MOD-CURRENCY.
006280     MOVE WS-MODI-LOT-AMT-BEFORE TO MOD-AMOUNT-BEFORE.
006290     MOVE WS-MODI-LOT-AMT-AFTER  TO MOD-AMOUNT-AFTER.
006300     WRITE MOD-RECORD-OUT.
006310     PERFORM 980-CHECK-MODOUT-STATUS.
006320     ADD +1 TO WS-MODI-LOT-COUNT.
006330*
006340 500-EXIT.
006350     EXIT.
006360*
006370*----------------------------------------------------------*
006380* 600-FLUSH-OPEN-POSITIONS -- end of file.  Whatever is
006390* still sitting in STKENG2's queue becomes an OPEN position
006400* record, walked off the active end so the queue (and the
006410* instrument's book) ends up empty.
006420*----------------------------------------------------------*
006430 600-FLUSH-OPEN-POSITIONS.
006440     MOVE 'PEEK' TO LOT-OPCODE.
006450     CALL 'STKENG2' USING LOT-PARM-AREA.
006460     PERFORM 610-FLUSH-ONE-LOT
006470         UNTIL LOT-IS-EMPTY.
006480*
006490 610-FLUSH-ONE-LOT.
006500     MOVE 'O'               TO POS-STATUS.
006510     MOVE LOT-BUY-SOURCE-ID TO POS-BUY-SOURCE-ID.
006520     MOVE ZERO              TO POS-SELL-SOURCE-ID.
006530     MOVE SPACES            TO POS-CLOSE-CAUSE.
006540     MOVE LOT-QUANTITY      TO POS-QUANTITY.
006550     MOVE LOT-CURRENCY      TO POS-CURRENCY.
006560     MOVE LOT-AMOUNT        TO POS-AMOUNT.
006570     WRITE POS-RECORD-OUT.
006580     PERFORM 970-CHECK-POSOUT-STATUS.
006590     ADD +1 TO WS-POSITION-COUNT.
006600     MOVE 'RMVE' TO LOT-OPCODE.
006610     CALL 'STKENG2' USING LOT-PARM-AREA.
006620     MOVE 'PEEK' TO LOT-OPCODE.
006630     CALL 'STKENG2' USING LOT-PARM-AREA.
006640*
006650*----------------------------------------------------------*
006660* 700-DISPLAY-STOCK-SNAPSHOT -- console line for the
006670* operator, taken while the open-lot queue still holds every
006680* lot on the book at end of file -- run ahead of the 600
006690* series below, which then walks the same queue out to
006700* POSITION-OUT and leaves it empty.
006710*----------------------------------------------------------*
006720 700-DISPLAY-STOCK-SNAPSHOT.
006730     MOVE 'TOTL' TO LOT-OPCODE.
006740     CALL 'STKENG2' USING LOT-PARM-AREA.
006750     MOVE LOT-QUANTITY TO WS-SNAPSHOT-QTY.
006760     MOVE LOT-AMOUNT   TO WS-SNAPSHOT-AMT.
006770     MOVE WS-SNAPSHOT-QTY TO WS-SNAPSHOT-QTY-DISPLAY.
006780     MOVE WS-SNAPSHOT-AMT TO WS-SNAPSHOT-AMT-DISPLAY.
006790     DISPLAY 'STKENG1 - END OF RUN STOCK SNAPSHOT FOR '
006800         WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY.
006810     DISPLAY 'STKENG1 - RUN BOOK HEADING ' WS-RUN-SHORT-MM '/'
006820         WS-RUN-SHORT-DD '/' WS-RUN-YY ' (' WS-RUN-DATE-PACKED
006830         ')'.
006840     DISPLAY 'STKENG1 - QUANTITY  ' WS-SNAPSHOT-QTY-DISPLAY.
006850     DISPLAY 'STKENG1 - AMOUNT    ' WS-SNAPSHOT-AMT-DISPLAY.
006860     DISPLAY 'STKENG1 - TRADES    ' WS-TRADE-COUNT.
006870     DISPLAY 'STKENG1 - POSITIONS ' WS-POSITION-COUNT.
006880     DISPLAY 'STKENG1 - MODI LOTS ' WS-MODI-LOT-COUNT.
006890     DISPLAY 'STKENG1 - ORPHANS   ' WS-ORPHAN-COUNT.
006900*
006910*================================================================*
006920* 900 SERIES -- FILE OPEN/CLOSE AND STATUS CHECKING.
006930*================================================================*
006940 900-OPEN-FILES.
006950     OPEN INPUT TRADE-IN.
006960     PERFORM 965-CHECK-TRDIN-STATUS.
006970     OPEN OUTPUT POSITION-OUT.
006980     PERFORM 970-CHECK-POSOUT-STATUS.
006990     OPEN OUTPUT MODIFICATION-OUT.
007000     PERFORM 980-CHECK-MODOUT-STATUS.
007010     OPEN OUTPUT ORPHAN-OUT.
007020     PERFORM 960-CHECK-ORPOUT-STATUS.
007030*
007040 910-READ-TRADE-FILE.
007050     READ TRADE-IN
007060         AT END
007070             MOVE 'Y' TO WS-EOF-SWITCH
007080     END-READ.
007090     IF NOT WS-EOF-REACHED
007100         PERFORM 965-CHECK-TRDIN-STATUS.
007110*
007120 950-CLOSE-FILES.
007130     CLOSE TRADE-IN.
007140     CLOSE POSITION-OUT.
007150     CLOSE MODIFICATION-OUT.
007160     CLOSE ORPHAN-OUT.
007170*
007180 960-CHECK-ORPOUT-STATUS.
007190     IF NOT WS-ORPOUT-OK
007200         DISPLAY 'STKENG1 - ORPHAN-OUT STATUS ' WS-ORPOUT-STATUS
007210         MOVE 901 TO RETURN-CODE
007220         STOP RUN.
007230*
007240 965-CHECK-TRDIN-STATUS.
007250     IF NOT WS-TRDIN-OK
007260         DISPLAY 'STKENG1 - TRADE-IN STATUS ' WS-TRDIN-STATUS
007270         MOVE 902 TO RETURN-CODE
007280         STOP RUN.
007290*
007300 970-CHECK-POSOUT-STATUS.
007310     IF NOT WS-POSOUT-OK
007320         DISPLAY 'STKENG1 - POSITION-OUT STATUS ' WS-POSOUT-STATUS
007330         MOVE 903 TO RETURN-CODE
007340         STOP RUN.
007350*
007360 980-CHECK-MODOUT-STATUS.
007370     IF NOT WS-MODOUT-OK
007380         DISPLAY 'STKENG1 - MODIFICATION-OUT STATUS '
007390             WS-MODOUT-STATUS
007400         MOVE 904 TO RETURN-CODE
007410         STOP RUN.
007420*
007430*  END OF PROGRAM STKENG1.
