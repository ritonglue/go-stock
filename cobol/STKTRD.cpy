000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stktrd.cpy                                              *
000140*      (c) Copyright Halyard Fund Services 1987, 1999.         *
000150*                                                               *
000160* Element of the Nightly Stock Valuation batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Describes one movement record on the incoming trade history
000220* file STKTRD.  One record is written by the upstream trade
000230* capture feed for every buy, sell, monetary correction or
000240* reimbursement on a single instrument, and the records arrive
000250* already in ascending chronological (ticket) order -- this
000260* program never re-sorts the file, it trusts the feed.
000270*
000280     05  TRD-RECORD.
000290*
000300* TRD-TYPE tells the matching engine which branch of the main
000310* loop applies to this record.
000320*     BUY  - a purchase lot enters the open-stock queue
000330*     SELL - a sale is matched against open lots
000340*     MODI - a monetary correction is spread across open lots
000350*     RBT  - a reimbursement, handled like a sale
000360*
000370         10  TRD-TYPE                   PIC X(04).
000380             88  TRD-IS-BUY                VALUE 'BUY '.
000390             88  TRD-IS-SELL               VALUE 'SELL'.
000400             88  TRD-IS-MODI               VALUE 'MODI'.
000410             88  TRD-IS-RBT                VALUE 'RBT '.
000420*
000430* Ticket number of the originating buy/sell/reimbursement
000440* event. Zero and meaningless on a MODI record -- a correction
000450* is not attributable to a single ticket.
000460*
000470         10  TRD-SOURCE-ID              PIC 9(09).
000480*
000490* Quantity of the instrument moved. Always carried as an
000500* absolute value on this file regardless of direction --
000510* TRD-TYPE alone tells us whether stock goes up or down.
000520* Six decimal places are kept so that very thin fractional
000530* lots (odd-lot splits, dividend reinvestment slivers) do not
000540* lose precision across a long holding period. Unused on MODI.
000550* May be zero on RBT, meaning "reimburse everything on hand".
000560*
000570         10  TRD-QUANTITY               PIC S9(09)V9(06)
000580                                        COMP-3.
000590*
000600* ISO currency of TRD-AMOUNT.
000610*
000620         10  TRD-CURRENCY               PIC X(03).
000630*
000640* Monetary amount of the movement, two decimals (cents).
000650*     BUY  - total cost paid for the lot
000660*     MODI - the correction, sign-bearing: negative marks down
000670*            the open stock, positive marks it up
000680*     SELL - not supplied; the sale proceeds are computed by
000690*            the matching engine from the lots it consumes
000700*     RBT  - not supplied, same reasoning as SELL
000710*
000720         10  TRD-AMOUNT                 PIC S9(13)V99
000730                                        COMP-3.
000740*
000750         10  FILLER                     PIC X(08).
