000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkpos.cpy                                              *
000140*      (c) Copyright Halyard Fund Services 1987, 1999.         *
000150*                                                               *
000160* Element of the Nightly Stock Valuation batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Describes one output record on STKPOS, the closed-and-open
000220* position file.  The matching engine writes every CLOSED
000230* position as it is produced during the main loop, then at
000240* end-of-file walks whatever is left in the open-lot queue and
000250* writes one OPEN position per remaining lot.  So this file
000260* always reads as "closed block, then open block" -- there is
000270* no other sequencing or key.
000280*
000290     05  POS-RECORD.
000300*
000310* O = lot still open at end of run.  C = lot closed by a
000320* sell or reimbursement during the run.
000330*
000340         10  POS-STATUS                 PIC X(01).
000350             88  POS-IS-OPEN               VALUE 'O'.
000360             88  POS-IS-CLOSED             VALUE 'C'.
000370*
000380* Ticket number of the buy this lot (or slice of a lot) came
000390* from.
000400*
000410         10  POS-BUY-SOURCE-ID          PIC 9(09).
000420*
000430* Ticket number of the sell/reimbursement that closed this
000440* lot. Zero when POS-STATUS is open.
000450*
000460         10  POS-SELL-SOURCE-ID         PIC 9(09).
000470*
000480* SELL or RBT -- which kind of movement closed the lot.
000490* Blank when the position is still open.
000500*
000510         10  POS-CLOSE-CAUSE            PIC X(04).
000520*
000530         10  POS-QUANTITY               PIC S9(09)V9(06)
000540                                        COMP-3.
000550*
000560         10  POS-CURRENCY               PIC X(03).
000570*
000580* Cost carried by this lot. Never negative in practice -- a
000590* modification that would drive a lot below zero is refused
000600* upstream of this file (see STKENG1 paragraph 500-MODIFICATION).
000610*
000620         10  POS-AMOUNT                 PIC S9(13)V99
000630                                        COMP-3.
000640*
000650         10  FILLER                     PIC X(08).
