000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkmod.cpy                                              *
000140*      (c) Copyright Halyard Fund Services 1987, 1999.         *
000150*                                                               *
000160* Element of the Nightly Stock Valuation batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Describes one output record on STKMOD, the modification
000220* audit file.  A single MODI trade can touch several open
000230* lots (the correction is spread across all of them in
000240* proportion to their share of the stock), so a single input
000250* record can produce many of these -- one per lot actually
000260* amended.
000270*
000280     05  MOD-RECORD.
000290*
000300         10  MOD-BUY-SOURCE-ID          PIC 9(09).
000310*
000320* Ticket number of the MODI trade itself.  As a rule on this
000330* suite this is always zero -- a correction has no ticket of
000340* its own in the audit trail, only the lots it touched.
000350* Carried here anyway so the layout matches STKTRD/STKPOS.
000360*
000370         10  MOD-SOURCE-ID              PIC 9(09).
000380*
000390* Quantity the lot carried at the moment the correction was
000400* applied (the correction changes the lot's cost, never its
000410* quantity).
000420*
000430         10  MOD-QUANTITY               PIC S9(09)V9(06)
000440                                        COMP-3.
000450*
000460         10  MOD-CURRENCY               PIC X(03).
000470*
000480         10  MOD-AMOUNT-BEFORE          PIC S9(13)V99
000490                                        COMP-3.
000500*
000510         10  MOD-AMOUNT-AFTER           PIC S9(13)V99
000520                                        COMP-3.
000530*
000540         10  FILLER                     PIC X(05).
