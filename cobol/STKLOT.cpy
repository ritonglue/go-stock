000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stklot.cpy                                              *
000140*      (c) Copyright Halyard Fund Services 1987, 1999.         *
000150*                                                               *
000160* Element of the Nightly Stock Valuation batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* CALL interface between STKENG1 (the main driver) and STKENG2
000220* (the open-lot queue engine). STKENG2 keeps the actual lots
000230* in its own WORKING-STORAGE between calls -- this area is
000240* only the one-lot-at-a-time parameter block passed on every
000250* CALL.  Placed in a copy book because both programs must
000260* agree on it byte for byte.
000270*
000280     05  LOT-CALL-AREA.
000290*
000300* What STKENG2 is being asked to do this call.
000310*     CLER - empty the queue (start of run / start of batch)
000320*     ADD  - push a new buy lot onto the queue
000330*     PEEK - look at the active-end lot without removing it
000340*     RMVE - remove the active-end lot entirely
000350*     AMND - rewrite the active-end lot's quantity/amount in
000360*            place (partial consumption by a sell)
000370*     HEAD - reposition the scan cursor to the first lot in
000380*            iteration order and return it (modification scan)
000390*     NEXT - advance the scan cursor and return the next lot
000400*     UPDT - rewrite the quantity/amount of the lot currently
000410*            under the scan cursor (modification apply)
000420*     SIZE - return the count of lots currently open
000430*     TOTL - return the running open quantity/amount
000440*
000450         10  LOT-OPCODE                 PIC X(04).
000460*
000470* Matching strategy in force for this run -- set once by
000480* STKENG1 on the first CALL and left alone after that.
000490*     FIFO - oldest lot consumed first
000500*     LIFO - newest lot consumed first
000510*     PRMP - all lots averaged into one running-cost lot
000520*
000530         10  LOT-MODE                   PIC X(04).
000540*
000550* The lot itself, passed in on ADD/AMND/UPDT and returned on
000560* PEEK/HEAD/NEXT/TOTL.
000570*
000580         10  LOT-BUY-SOURCE-ID          PIC 9(09).
000590         10  LOT-QUANTITY               PIC S9(09)V9(06)
000600                                        COMP-3.
000610         10  LOT-CURRENCY               PIC X(03).
000620         10  LOT-AMOUNT                 PIC S9(13)V99
000630                                        COMP-3.
000640*
000650* Set to 'Y' by PEEK/HEAD/NEXT when there was nothing left to
000660* return -- the caller must check this before trusting the
000670* lot fields above.
000680*
000690         10  LOT-EMPTY-SW               PIC X(01).
000700             88  LOT-IS-EMPTY              VALUE 'Y'.
000710*
000720* Returned by SIZE.
000730*
000740         10  LOT-SIZE-COUNT             PIC S9(04) COMP.
000750*
000760         10  FILLER                     PIC X(06).
